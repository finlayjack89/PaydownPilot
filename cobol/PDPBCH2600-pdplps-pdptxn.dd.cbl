000100***************************************************************
000200* PDPTXN  --  RAW BANK TRANSACTION EXTRACT RECORD
000300*
000400* ONE RECORD PER TRANSACTION AS DOWNLOADED FROM THE BANK FEED.
000500* FIXED-WIDTH, LINE SEQUENTIAL, ARRIVAL ORDER - NO KEY.  READ
000600* BY PDP1000 AND NORMALIZED/CLASSIFIED INTO PDPCLS-REC.
000700*
000800* REV   DATE     BY     DESCRIPTION
000900* ---   -------- -----  --------------------------------------
001000* 000   06/02/94 RJH    ORIGINAL LAYOUT PER BANK-FEED SPEC
001100* 001   09/21/97 KLT    WIDENED LABELS FIELD TO X(60), WAS X(30)
001200* 002   01/18/99 DWC    Y2K - TIMESTAMP FIELD ALREADY CCYY-MM-DD,
001300*                       NO CONVERSION NEEDED
001400***************************************************************
001500*
001600 01  PDPTXN-REC.
001700     05  PDPTXN-ID                     PIC X(32).
001800     05  PDPTXN-DESCRIPTION             PIC X(60).
001900     05  PDPTXN-AMOUNT-CENTS            PIC S9(9).
002000     05  PDPTXN-CURRENCY                PIC X(3).
002100     05  PDPTXN-TYPE                    PIC X(16).
002200     05  PDPTXN-LABELS                  PIC X(60).
002300     05  PDPTXN-TIMESTAMP               PIC X(25).
002400* TIMESTAMP IS CCYY-MM-DDTHH:MM:SSZ - THE DATE PORTION IS THE
002500* FIRST 10 BYTES, REDEFINED BELOW SO PDP1000 DOES NOT HAVE TO
002600* UNSTRING IT EVERY PASS.
002700     05  PDPTXN-TIMESTAMP-R REDEFINES PDPTXN-TIMESTAMP.
002800         10  PDPTXN-TS-DATE             PIC X(10).
002900         10  PDPTXN-TS-REST             PIC X(15).
003000     05  FILLER                         PIC X(18).
