000100***************************************************************
000200* PDPKWD  --  PAYDOWNPILOT CLASSIFICATION KEYWORD TABLES
000300*
000400* DEBT / FIXED-COST / RECURRING KEYWORD LISTS USED BY PDP1000
000500* TO TRIAGE A TRANSACTION INTO A BUDGET BUCKET AND TO FLAG IT
000600* AS A RECURRING ITEM.  EACH TABLE IS BUILT AS A STRING OF
000700* FIXED-WIDTH LITERALS (SEE THE "-LIST" 01-LEVEL) AND RE-READ
000800* AS AN OCCURS TABLE (SEE THE "-TABLE" 01-LEVEL) SO A NEW
000900* KEYWORD CAN BE ADDED BY THE DP GROUP WITHOUT TOUCHING THE
001000* SEARCH LOGIC IN PDP1000.
001100*
001200* REV   DATE     BY     DESCRIPTION
001300* ---   -------- -----  --------------------------------------
001400* 000   04/09/94 RJH    ORIGINAL KEYWORD SET PER BUDGET-ANALYZE
001500*                       SPEC HANDED DOWN FROM THE PLANNING DESK
001600* 001   11/14/96 RJH    ADDED BNPL LENDER NAMES (KLARNA/CLEARPAY/
001700*                       AFTERPAY/LAYBUY) PER REQ 4402
001800* 002   02/03/99 DWC    Y2K REVIEW - NO DATE FIELDS IN THIS COPY
001900*                       MEMBER, NO CHANGE REQUIRED
002000***************************************************************
002100*
002200* ----  DEBT KEYWORD LIST  (PRECEDENCE 1 IN TX-CLASSIFY)  -----
002300*
002400 01  PDPKWD-DEBT-LIST.
002500     05  FILLER            PIC X(20) VALUE 'LOAN'.
002600     05  FILLER            PIC 9(02) VALUE 04.
002700     05  FILLER            PIC X(20) VALUE 'MORTGAGE'.
002800     05  FILLER            PIC 9(02) VALUE 08.
002900     05  FILLER            PIC X(20) VALUE 'FINANCE'.
003000     05  FILLER            PIC 9(02) VALUE 07.
003100     05  FILLER            PIC X(20) VALUE 'BNPL'.
003200     05  FILLER            PIC 9(02) VALUE 04.
003300     05  FILLER            PIC X(20) VALUE 'BUY NOW PAY LATER'.
003400     05  FILLER            PIC 9(02) VALUE 17.
003500     05  FILLER            PIC X(20) VALUE 'CREDIT CARD'.
003600     05  FILLER            PIC 9(02) VALUE 11.
003700     05  FILLER            PIC X(20) VALUE 'OVERDRAFT'.
003800     05  FILLER            PIC 9(02) VALUE 09.
003900     05  FILLER            PIC X(20) VALUE 'KLARNA'.
004000     05  FILLER            PIC 9(02) VALUE 06.
004100     05  FILLER            PIC X(20) VALUE 'CLEARPAY'.
004200     05  FILLER            PIC 9(02) VALUE 08.
004300     05  FILLER            PIC X(20) VALUE 'AFTERPAY'.
004400     05  FILLER            PIC 9(02) VALUE 08.
004500     05  FILLER            PIC X(20) VALUE 'LAYBUY'.
004600     05  FILLER            PIC 9(02) VALUE 06.
004700     05  FILLER            PIC X(20) VALUE 'PAYPAL CREDIT'.
004800     05  FILLER            PIC 9(02) VALUE 13.
004900     05  FILLER            PIC X(20) VALUE 'VERY PAY'.
005000     05  FILLER            PIC 9(02) VALUE 08.
005100     05  FILLER            PIC X(20) VALUE 'LITTLEWOODS'.
005200     05  FILLER            PIC 9(02) VALUE 11.
005300     05  FILLER            PIC X(20) VALUE 'STUDIO'.
005400     05  FILLER            PIC 9(02) VALUE 06.
005500     05  FILLER            PIC X(20) VALUE 'CAR FINANCE'.
005600     05  FILLER            PIC 9(02) VALUE 11.
005700     05  FILLER            PIC X(20) VALUE 'PERSONAL LOAN'.
005800     05  FILLER            PIC 9(02) VALUE 13.
005900     05  FILLER            PIC X(20) VALUE 'DEBT COLLECTION'.
006000     05  FILLER            PIC 9(02) VALUE 15.
006100     05  FILLER            PIC X(20) VALUE 'DEBT RECOVERY'.
006200     05  FILLER            PIC 9(02) VALUE 13.
006300*
006400 01  PDPKWD-DEBT-TABLE REDEFINES PDPKWD-DEBT-LIST.
006500     05  PDPKWD-DEBT-ENTRY OCCURS 19 TIMES
006600                            INDEXED BY PDPKWD-DEBT-IX.
006700         10  PDPKWD-DEBT-WORD     PIC X(20).
006800         10  PDPKWD-DEBT-LEN      PIC 9(02).
006900*
007000* ----  FIXED-COST KEYWORD LIST (PRECEDENCE 2 IN TX-CLASSIFY) --
007100*
007200 01  PDPKWD-FIXED-LIST.
007300     05  FILLER            PIC X(20) VALUE 'UTILITIES'.
007400     05  FILLER            PIC 9(02) VALUE 09.
007500     05  FILLER            PIC X(20) VALUE 'UTILITY'.
007600     05  FILLER            PIC 9(02) VALUE 07.
007700     05  FILLER            PIC X(20) VALUE 'GAS'.
007800     05  FILLER            PIC 9(02) VALUE 03.
007900     05  FILLER            PIC X(20) VALUE 'ELECTRIC'.
008000     05  FILLER            PIC 9(02) VALUE 08.
008100     05  FILLER            PIC X(20) VALUE 'ELECTRICITY'.
008200     05  FILLER            PIC 9(02) VALUE 11.
008300     05  FILLER            PIC X(20) VALUE 'WATER'.
008400     05  FILLER            PIC 9(02) VALUE 05.
008500     05  FILLER            PIC X(20) VALUE 'COUNCIL TAX'.
008600     05  FILLER            PIC 9(02) VALUE 11.
008700     05  FILLER            PIC X(20) VALUE 'INSURANCE'.
008800     05  FILLER            PIC 9(02) VALUE 09.
008900     05  FILLER            PIC X(20) VALUE 'HOME INSURANCE'.
009000     05  FILLER            PIC 9(02) VALUE 14.
009100     05  FILLER            PIC X(20) VALUE 'CAR INSURANCE'.
009200     05  FILLER            PIC 9(02) VALUE 13.
009300     05  FILLER            PIC X(20) VALUE 'LIFE INSURANCE'.
009400     05  FILLER            PIC 9(02) VALUE 14.
009500     05  FILLER            PIC X(20) VALUE 'HEALTH INSURANCE'.
009600     05  FILLER            PIC 9(02) VALUE 16.
009700     05  FILLER            PIC X(20) VALUE 'SUBSCRIPTION'.
009800     05  FILLER            PIC 9(02) VALUE 12.
009900     05  FILLER            PIC X(20) VALUE 'MEMBERSHIP'.
010000     05  FILLER            PIC 9(02) VALUE 10.
010100     05  FILLER            PIC X(20) VALUE 'GYM'.
010200     05  FILLER            PIC 9(02) VALUE 03.
010300     05  FILLER            PIC X(20) VALUE 'STREAMING'.
010400     05  FILLER            PIC 9(02) VALUE 09.
010500     05  FILLER            PIC X(20) VALUE 'NETFLIX'.
010600     05  FILLER            PIC 9(02) VALUE 07.
010700     05  FILLER            PIC X(20) VALUE 'SPOTIFY'.
010800     05  FILLER            PIC 9(02) VALUE 07.
010900     05  FILLER            PIC X(20) VALUE 'AMAZON PRIME'.
011000     05  FILLER            PIC 9(02) VALUE 12.
011100     05  FILLER            PIC X(20) VALUE 'DISNEY+'.
011200     05  FILLER            PIC 9(02) VALUE 07.
011300     05  FILLER            PIC X(20) VALUE 'RENT'.
011400     05  FILLER            PIC 9(02) VALUE 04.
011500     05  FILLER            PIC X(20) VALUE 'MORTGAGE PAYMENT'.
011600     05  FILLER            PIC 9(02) VALUE 16.
011700     05  FILLER            PIC X(20) VALUE 'BROADBAND'.
011800     05  FILLER            PIC 9(02) VALUE 09.
011900     05  FILLER            PIC X(20) VALUE 'INTERNET'.
012000     05  FILLER            PIC 9(02) VALUE 08.
012100     05  FILLER            PIC X(20) VALUE 'PHONE'.
012200     05  FILLER            PIC 9(02) VALUE 05.
012300     05  FILLER            PIC X(20) VALUE 'MOBILE'.
012400     05  FILLER            PIC 9(02) VALUE 06.
012500     05  FILLER            PIC X(20) VALUE 'TV LICENSE'.
012600     05  FILLER            PIC 9(02) VALUE 10.
012700     05  FILLER            PIC X(20) VALUE 'CHILDCARE'.
012800     05  FILLER            PIC 9(02) VALUE 09.
012900     05  FILLER            PIC X(20) VALUE 'NURSERY'.
013000     05  FILLER            PIC 9(02) VALUE 07.
013100     05  FILLER            PIC X(20) VALUE 'SCHOOL FEES'.
013200     05  FILLER            PIC 9(02) VALUE 11.
013300*
013400 01  PDPKWD-FIXED-TABLE REDEFINES PDPKWD-FIXED-LIST.
013500     05  PDPKWD-FIXED-ENTRY OCCURS 30 TIMES
013600                            INDEXED BY PDPKWD-FIXED-IX.
013700         10  PDPKWD-FIXED-WORD    PIC X(20).
013800         10  PDPKWD-FIXED-LEN     PIC 9(02).
013900*
014000* ----  RECURRENCE KEYWORD LIST (RECUR-DETECT)  ----------------
014100* NOTE - 'DD ' MUST KEEP ITS TRAILING SPACE, THE 3-BYTE LENGTH
014200*        BELOW IS WHAT MAKES THAT STICK.
014300*
014400 01  PDPKWD-RECUR-LIST.
014500     05  FILLER            PIC X(20) VALUE 'DD '.
014600     05  FILLER            PIC 9(02) VALUE 03.
014700     05  FILLER            PIC X(20) VALUE 'DIRECT DEBIT'.
014800     05  FILLER            PIC 9(02) VALUE 12.
014900     05  FILLER            PIC X(20) VALUE 'STANDING ORDER'.
015000     05  FILLER            PIC 9(02) VALUE 14.
015100     05  FILLER            PIC X(20) VALUE 'S/O'.
015200     05  FILLER            PIC 9(02) VALUE 03.
015300     05  FILLER            PIC X(20) VALUE 'SUBSCRIPTION'.
015400     05  FILLER            PIC 9(02) VALUE 12.
015500     05  FILLER            PIC X(20) VALUE 'MONTHLY'.
015600     05  FILLER            PIC 9(02) VALUE 07.
015700     05  FILLER            PIC X(20) VALUE 'RECURRING'.
015800     05  FILLER            PIC 9(02) VALUE 09.
015900*
016000 01  PDPKWD-RECUR-TABLE REDEFINES PDPKWD-RECUR-LIST.
016100     05  PDPKWD-RECUR-ENTRY OCCURS 7 TIMES
016200                            INDEXED BY PDPKWD-RECUR-IX.
016300         10  PDPKWD-RECUR-WORD    PIC X(20).
016400         10  PDPKWD-RECUR-LEN     PIC 9(02).
