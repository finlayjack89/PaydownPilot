000100***************************************************************
000200*                                                             *
000300*   P D P 2 0 0 0                                             *
000400*                                                             *
000500***************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    PDP2000.
000800 AUTHOR.        R. HARTLEY.
000900 INSTALLATION.  PAYDOWNPILOT BATCH SYSTEMS - PLANNING DESK.
001000 DATE-WRITTEN.  03/02/95.
001100 DATE-COMPILED.
001200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001300*
001400***************************************************************
001500*                     C H A N G E   L O G                    *
001600***************************************************************
001700* REV   DATE     BY     DESCRIPTION
001800* ---   -------- -----  --------------------------------------
001900* 000   03/02/95 RJH    ORIGINAL PROGRAM.  MINIMUM-SPEND
002000*                       STRATEGY ONLY, NO AVALANCHE RANKING.
002100* 001   09/18/96 KLT    ADDED STRATEGY I (MINIMIZE-INTEREST /
002200*                       AVALANCHE) PER REQ 1612.  SCHEDULE FILE
002300*                       NOW CARRIES HDR/TOT/GRD/ERR LINES TOO.
002400* 002   02/14/97 KLT    PROMO-MONTHS 0%-APR WINDOW ADDED TO THE
002500*                       ACCOUNT TABLE PER REQ 1780 - SOME CARDS
002600*                       CARRY AN INTRO RATE THE BORROWER WANTS
002700*                       MODELED.
002800* 003   02/03/99 DWC    Y2K REVIEW - PROGRAM CARRIES NO CALENDAR
002900*                       DATES, ONLY A RELATIVE MONTH COUNTER.
003000*                       NO CHANGE REQUIRED.
003100* 004   11/05/00 GAC    FIXED 410-RANK-BY-APR - PROMO ACCOUNTS
003200*                       WERE RANKING BY THEIR STATED APR INSTEAD
003300*                       OF 0 DURING THE PROMO WINDOW, SO THE
003400*                       AVALANCHE ORDER WAS WRONG FOR THE FIRST
003500*                       FEW MONTHS OF A NEW CARD.  REQ 5320.
003600* 005   06/21/02 KLT    HORIZON CAP RAISED FROM 120 TO 360
003700*                       MONTHS PER REQ 5480 - 120 WAS TRIPPING
003800*                       ON LOW-BUDGET PLANS THAT WERE STILL
003900*                       MAKING PROGRESS.
004000***************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CONSOLE IS CRT
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ACT-IN-FILE  ASSIGN TO ACCTIN
005200            ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT PRM-IN-FILE  ASSIGN TO PRMIN
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT SCH-OUT-FILE ASSIGN TO SCHOUT
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  ACT-IN-FILE
006300     RECORD CONTAINS 100 CHARACTERS
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS PDPACT-REC.
006600     COPY 'PDPBCH2600-pdplps-pdpact.dd.cbl'.
006700*
006800 FD  PRM-IN-FILE
006900     RECORD CONTAINS 30 CHARACTERS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS PDPPRM-REC.
007200     COPY 'PDPBCH2600-pdplps-pdpprm.dd.cbl'.
007300*
007400 FD  SCH-OUT-FILE
007500     RECORD CONTAINS 94 CHARACTERS
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS PDPSCH-REC.
007800     COPY 'PDPBCH2600-pdplps-pdpsch.dd.cbl'.
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 77  WS-MAX-ACCTS                PIC 9(3) COMP VALUE 20.
008300 77  WS-HORIZON-MAX               PIC 9(3) COMP VALUE 360.
008400 77  WS-ACCT-COUNT                PIC 9(3) COMP VALUE 0.
008500 77  WS-MONTH-NO                  PIC 9(3) COMP VALUE 0.
008600*
008700 01  WS-SWITCHES.
008800     05  WS-ACT-EOF-SW            PIC X(1)       VALUE 'N'.
008900         88  WS-ACT-EOF                            VALUE 'Y'.
009000     05  WS-PRM-EOF-SW            PIC X(1)       VALUE 'N'.
009100     05  WS-ANY-OPEN-SW           PIC X(1)       VALUE 'N'.
009200         88  WS-ANY-OPEN                           VALUE 'Y'.
009300     05  WS-INFEASIBLE-SW         PIC X(1)       VALUE 'N'.
009400     05  WS-DONE-SW               PIC X(1)       VALUE 'N'.
009500         88  WS-PLAN-DONE                          VALUE 'Y'.
009600     05  FILLER                   PIC X(10).
009700*
009800* MONTHLY BUDGET CARRIED FROM THE PLAN-PARAMETER RECORD, PLUS
009900* THE RUNNING FEASIBILITY WORK FIELDS FOR THE CURRENT MONTH.
010000*
010100 01  WS-BUDGET-PARM.
010200     05  WS-MONTHLY-BUDGET-CENTS  PIC 9(9)  COMP-3 VALUE 0.
010300     05  WS-STRATEGY              PIC X(1)       VALUE 'I'.
010400     05  WS-BUDGET-REMAIN-CENTS   PIC S9(9) COMP-3 VALUE 0.
010500     05  WS-MIN-SUM-CENTS         PIC S9(9) COMP-3 VALUE 0.
010600     05  FILLER                   PIC X(10).
010700*
010800 01  WS-MONTH-TOTALS.
010900     05  WS-MONTH-TOT-PAY-CENTS   PIC S9(9)  COMP-3 VALUE 0.
011000     05  WS-MONTH-TOT-INT-CENTS   PIC S9(9)  COMP-3 VALUE 0.
011100     05  WS-GRAND-PAID-CENTS      PIC S9(11) COMP-3 VALUE 0.
011200     05  WS-GRAND-INTEREST-CENTS  PIC S9(11) COMP-3 VALUE 0.
011300     05  FILLER                   PIC X(10).
011400*
011500 01  WS-ALLOC-WORK.
011600     05  WS-ALLOC-ROOM            PIC S9(9) COMP-3 VALUE 0.
011700     05  WS-ALLOC-EXTRA           PIC S9(9) COMP-3 VALUE 0.
011800     05  FILLER                   PIC X(10).
011900*
012000* AVALANCHE RANK-ORDER TABLE - PDPACT-TABLE SUBSCRIPT NUMBERS,
012100* RE-SORTED EVERY MONTH BY EFFECTIVE APR FOR STRATEGY I.
012200*
012300 01  WS-RANK-AREA.
012400     05  WS-RANK-TABLE            PIC 9(2) COMP OCCURS 20 TIMES.
012500     05  WS-RANK-I                PIC 9(2) COMP VALUE 0.
012600     05  WS-RANK-J                PIC 9(2) COMP VALUE 0.
012700     05  WS-RANK-NEXT             PIC 9(2) COMP VALUE 0.
012800     05  WS-RANK-TEMP             PIC 9(2) COMP VALUE 0.
012900     05  WS-RANK-A                PIC 9(2) COMP VALUE 0.
013000     05  WS-RANK-B                PIC 9(2) COMP VALUE 0.
013100     05  FILLER                   PIC X(10).
013200*
013300 01  WS-ACCT-IX2-AREA.
013400     05  WS-ACCT-IX2              PIC 9(3) COMP VALUE 0.
013410     05  FILLER                   PIC X(10).
013500*
013600* DEBT-PORTFOLIO WORK TABLE - ONE ENTRY PER ACCOUNT LOADED FROM
013700* ACT-IN-FILE, CARRIED THROUGH THE WHOLE MONTH-BY-MONTH RUN.
013800*
013900 01  WS-ACCT-TABLE.
014000     05  WS-ACCT-ENTRY OCCURS 20 TIMES.
014100         10  WS-ACCT-LENDER-NAME      PIC X(40).
014200         10  WS-ACCT-BALANCE-CENTS    PIC S9(9) COMP-3.
014300         10  WS-ACCT-APR-BPS          PIC 9(5).
014400         10  WS-ACCT-MIN-FIXED-CENTS  PIC 9(7).
014500         10  WS-ACCT-MIN-PCT-BPS      PIC 9(4).
014600         10  WS-ACCT-PROMO-MONTHS     PIC 9(3).
014700         10  WS-ACCT-INTEREST-CENTS   PIC S9(9) COMP-3.
014800         10  WS-ACCT-MIN-PAY-CENTS    PIC S9(9) COMP-3.
014900         10  WS-ACCT-PAY-CENTS        PIC S9(9) COMP-3.
015000         10  WS-ACCT-EFF-APR-BPS      PIC 9(5).
015100         10  WS-ACCT-WAS-OPEN-SW      PIC X(1).
015200         10  FILLER                   PIC X(10).
015300*
015400 01  WS-COMMAND-AREA.
015500     05  WS-COMMAND-LINE          PIC X(40).
015600     05  WS-JOB-ID                PIC X(7).
015700     05  FILLER                   PIC X(10).
015800*
015900 PROCEDURE DIVISION.
016000*
016100******************************************
016200*        MAIN-LINE                        *
016300******************************************
016400 A010-MAIN-LINE.
016500     DISPLAY SPACES UPON CRT.
016600     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
016700     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
016800         INTO WS-JOB-ID.
016900     DISPLAY SPACES UPON CRT.
017000     DISPLAY '* * * *  B E G I N   P D P 2 0 0 0  * * * *'
017100         UPON CRT AT 1401.
017200     DISPLAY 'F O R   J O B ' UPON CRT AT 1455.
017300     DISPLAY WS-JOB-ID UPON CRT AT 1470.
017400     OPEN INPUT  ACT-IN-FILE.
017500     OPEN INPUT  PRM-IN-FILE.
017600     OPEN OUTPUT SCH-OUT-FILE.
017700     PERFORM 100-LOAD-ACCOUNTS.
017800     PERFORM 110-LOAD-BUDGET-PARM.
017900     PERFORM 200-RUN-SCHEDULE THRU 200-RUN-SCHEDULE-EXIT.
018000     IF WS-INFEASIBLE-SW = 'Y'
018100         PERFORM 950-INFEASIBLE-RTN
018200     ELSE
018300     IF WS-MONTH-NO > WS-HORIZON-MAX
018400         PERFORM 960-HORIZON-RTN
018500     ELSE
018600         PERFORM 900-END-RTN.
018700     CLOSE ACT-IN-FILE.
018800     CLOSE PRM-IN-FILE.
018900     CLOSE SCH-OUT-FILE.
019000     STOP RUN.
019100*
019200******************************************
019300*   LOAD THE DEBT PORTFOLIO                *
019400******************************************
019500 100-LOAD-ACCOUNTS.
019600     MOVE 0 TO WS-ACCT-COUNT.
019700     PERFORM 105-READ-ACCOUNT.
019800     PERFORM 106-STORE-ACCOUNT THRU 106-STORE-ACCOUNT-EXIT
019900         UNTIL WS-ACT-EOF OR WS-ACCT-COUNT = WS-MAX-ACCTS.
020000*
020100 105-READ-ACCOUNT.
020200     READ ACT-IN-FILE
020300         AT END MOVE 'Y' TO WS-ACT-EOF-SW.
020400*
020500 106-STORE-ACCOUNT.
020600     ADD 1 TO WS-ACCT-COUNT.
020700     MOVE PDPACT-LENDER-NAME     TO
020800         WS-ACCT-LENDER-NAME(WS-ACCT-COUNT).
020900     MOVE PDPACT-BALANCE-CENTS   TO
021000         WS-ACCT-BALANCE-CENTS(WS-ACCT-COUNT).
021100     MOVE PDPACT-APR-BPS         TO
021200         WS-ACCT-APR-BPS(WS-ACCT-COUNT).
021300     MOVE PDPACT-MIN-FIXED-CENTS TO
021400         WS-ACCT-MIN-FIXED-CENTS(WS-ACCT-COUNT).
021500     MOVE PDPACT-MIN-PCT-BPS     TO
021600         WS-ACCT-MIN-PCT-BPS(WS-ACCT-COUNT).
021700     MOVE PDPACT-PROMO-MONTHS    TO
021800         WS-ACCT-PROMO-MONTHS(WS-ACCT-COUNT).
021900     MOVE 'N' TO WS-ACCT-WAS-OPEN-SW(WS-ACCT-COUNT).
022000     PERFORM 105-READ-ACCOUNT.
022100 106-STORE-ACCOUNT-EXIT.
022200     EXIT.
022300*
022400 110-LOAD-BUDGET-PARM.
022500     READ PRM-IN-FILE
022600         AT END MOVE 'Y' TO WS-PRM-EOF-SW.
022700     MOVE PDPPRM-MONTHLY-BUDGET-CENTS TO WS-MONTHLY-BUDGET-CENTS.
022800     MOVE PDPPRM-STRATEGY             TO WS-STRATEGY.
022900*
023000******************************************
023100*   MONTH-BY-MONTH SIMULATION               *
023200******************************************
023300 200-RUN-SCHEDULE.
023400     PERFORM 210-PROCESS-MONTH THRU 210-PROCESS-MONTH-EXIT
023500         UNTIL WS-PLAN-DONE OR WS-INFEASIBLE-SW = 'Y'
023600         OR WS-MONTH-NO > WS-HORIZON-MAX.
023700 200-RUN-SCHEDULE-EXIT.
023800     EXIT.
023900*
024000 210-PROCESS-MONTH.
024100     ADD 1 TO WS-MONTH-NO.
024200     IF WS-MONTH-NO > WS-HORIZON-MAX
024300         GO TO 210-PROCESS-MONTH-EXIT.
024400     MOVE 'N' TO WS-ANY-OPEN-SW.
024500     MOVE 0 TO WS-MIN-SUM-CENTS.
024600     PERFORM 220-ACCRUE-INTEREST THRU 220-ACCRUE-INTEREST-EXIT
024700         VARYING WS-ACCT-IX2 FROM 1 BY 1
024800         UNTIL WS-ACCT-IX2 > WS-ACCT-COUNT.
024900     IF NOT WS-ANY-OPEN
025000         MOVE 'Y' TO WS-DONE-SW
025100         GO TO 210-PROCESS-MONTH-EXIT.
025200     PERFORM 240-CHECK-FEASIBILITY.
025300     IF WS-INFEASIBLE-SW = 'Y'
025400         GO TO 210-PROCESS-MONTH-EXIT.
025500     COMPUTE WS-BUDGET-REMAIN-CENTS =
025600         WS-MONTHLY-BUDGET-CENTS - WS-MIN-SUM-CENTS.
025700     IF WS-STRATEGY = 'S'
025800         PERFORM 300-ALLOC-STRATEGY-S
025900             VARYING WS-ACCT-IX2 FROM 1 BY 1
026000             UNTIL WS-ACCT-IX2 > WS-ACCT-COUNT
026100         GO TO 260-WRITE-MONTH.
026200     PERFORM 400-ALLOC-STRATEGY-I THRU 400-ALLOC-STRATEGY-I-EXIT.
026300 260-WRITE-MONTH.
026400     PERFORM 270-APPLY-PAYMENTS
026500         VARYING WS-ACCT-IX2 FROM 1 BY 1
026600         UNTIL WS-ACCT-IX2 > WS-ACCT-COUNT.
026700     PERFORM 500-WRITE-MONTH-HEADER.
026800     PERFORM 510-WRITE-DETAIL-LINE THRU 510-WRITE-DETAIL-LINE-EXIT
026900         VARYING WS-ACCT-IX2 FROM 1 BY 1
027000         UNTIL WS-ACCT-IX2 > WS-ACCT-COUNT.
027100     PERFORM 520-WRITE-MONTH-TOTAL.
027200 210-PROCESS-MONTH-EXIT.
027300     EXIT.
027400*
027500******************************************
027600*   INTEREST ACCRUAL AND MINIMUM PAYMENT    *
027700******************************************
027800 220-ACCRUE-INTEREST.
027900     MOVE 'N' TO WS-ACCT-WAS-OPEN-SW(WS-ACCT-IX2).
028000     MOVE 0 TO WS-ACCT-INTEREST-CENTS(WS-ACCT-IX2).
028100     MOVE 0 TO WS-ACCT-MIN-PAY-CENTS(WS-ACCT-IX2).
028200     MOVE 0 TO WS-ACCT-PAY-CENTS(WS-ACCT-IX2).
028300     MOVE 0 TO WS-ACCT-EFF-APR-BPS(WS-ACCT-IX2).
028400     IF WS-ACCT-BALANCE-CENTS(WS-ACCT-IX2) = 0
028500         GO TO 220-ACCRUE-INTEREST-EXIT.
028600     MOVE 'Y' TO WS-ACCT-WAS-OPEN-SW(WS-ACCT-IX2).
028700     MOVE 'Y' TO WS-ANY-OPEN-SW.
028800     MOVE WS-ACCT-APR-BPS(WS-ACCT-IX2)
028900         TO WS-ACCT-EFF-APR-BPS(WS-ACCT-IX2).
029000     IF WS-MONTH-NO NOT > WS-ACCT-PROMO-MONTHS(WS-ACCT-IX2)
029100         MOVE 0 TO WS-ACCT-EFF-APR-BPS(WS-ACCT-IX2)
029200         GO TO 225-ADD-INTEREST.
029300     COMPUTE WS-ACCT-INTEREST-CENTS(WS-ACCT-IX2) ROUNDED =
029400         WS-ACCT-BALANCE-CENTS(WS-ACCT-IX2)
029500         * WS-ACCT-APR-BPS(WS-ACCT-IX2) / 10000 / 12.
029600 225-ADD-INTEREST.
029700     ADD WS-ACCT-INTEREST-CENTS(WS-ACCT-IX2)
029800         TO WS-ACCT-BALANCE-CENTS(WS-ACCT-IX2).
029900     PERFORM 230-CALC-MIN-PAYMENT.
030000     ADD WS-ACCT-MIN-PAY-CENTS(WS-ACCT-IX2) TO WS-MIN-SUM-CENTS.
030100 220-ACCRUE-INTEREST-EXIT.
030200     EXIT.
030300*
030400 230-CALC-MIN-PAYMENT.
030500     COMPUTE WS-ACCT-MIN-PAY-CENTS(WS-ACCT-IX2) =
030600         WS-ACCT-BALANCE-CENTS(WS-ACCT-IX2)
030700         * WS-ACCT-MIN-PCT-BPS(WS-ACCT-IX2) / 10000.
030800     IF WS-ACCT-MIN-FIXED-CENTS(WS-ACCT-IX2) >
030900        WS-ACCT-MIN-PAY-CENTS(WS-ACCT-IX2)
031000         MOVE WS-ACCT-MIN-FIXED-CENTS(WS-ACCT-IX2)
031100             TO WS-ACCT-MIN-PAY-CENTS(WS-ACCT-IX2).
031200     IF WS-ACCT-MIN-PAY-CENTS(WS-ACCT-IX2) >
031300        WS-ACCT-BALANCE-CENTS(WS-ACCT-IX2)
031400         MOVE WS-ACCT-BALANCE-CENTS(WS-ACCT-IX2)
031500             TO WS-ACCT-MIN-PAY-CENTS(WS-ACCT-IX2).
031600*
031700 240-CHECK-FEASIBILITY.
031800     IF WS-MIN-SUM-CENTS > WS-MONTHLY-BUDGET-CENTS
031900         MOVE 'Y' TO WS-INFEASIBLE-SW.
032000*
032100 270-APPLY-PAYMENTS.
032200     SUBTRACT WS-ACCT-PAY-CENTS(WS-ACCT-IX2)
032300         FROM WS-ACCT-BALANCE-CENTS(WS-ACCT-IX2).
032400*
032500******************************************
032600*   STRATEGY S - MINIMUM SPEND              *
032700******************************************
032800 300-ALLOC-STRATEGY-S.
032900     MOVE WS-ACCT-MIN-PAY-CENTS(WS-ACCT-IX2)
033000         TO WS-ACCT-PAY-CENTS(WS-ACCT-IX2).
033100*
033200******************************************
033300*   STRATEGY I - AVALANCHE (MIN INTEREST)   *
033400******************************************
033500 400-ALLOC-STRATEGY-I.
033600     PERFORM 401-SET-MIN-PAY
033700         VARYING WS-ACCT-IX2 FROM 1 BY 1
033800         UNTIL WS-ACCT-IX2 > WS-ACCT-COUNT.
033900     PERFORM 410-RANK-BY-APR THRU 410-RANK-BY-APR-EXIT.
034000     PERFORM 430-ALLOC-EXTRA THRU 430-ALLOC-EXTRA-EXIT
034100         VARYING WS-RANK-I FROM 1 BY 1
034200         UNTIL WS-RANK-I > WS-ACCT-COUNT
034300         OR WS-BUDGET-REMAIN-CENTS = 0.
034400 400-ALLOC-STRATEGY-I-EXIT.
034500     EXIT.
034600*
034700 401-SET-MIN-PAY.
034800     MOVE WS-ACCT-MIN-PAY-CENTS(WS-ACCT-IX2)
034900         TO WS-ACCT-PAY-CENTS(WS-ACCT-IX2).
035000*
035100* RANK OPEN ACCOUNTS DESCENDING BY EFFECTIVE APR, TIES BROKEN
035200* BY SMALLER BALANCE FIRST, THEN BY ORIGINAL INPUT ORDER - A
035300* PLAIN BUBBLE SORT OVER THE SUBSCRIPT TABLE, NOT THE ACCOUNTS
035400* THEMSELVES.
035500*
035600 410-RANK-BY-APR.
035700     PERFORM 411-INIT-RANK
035800         VARYING WS-RANK-I FROM 1 BY 1
035900         UNTIL WS-RANK-I > WS-ACCT-COUNT.
036000     PERFORM 412-SORT-OUTER
036100         VARYING WS-RANK-I FROM 1 BY 1
036200         UNTIL WS-RANK-I > WS-ACCT-COUNT - 1.
036300 410-RANK-BY-APR-EXIT.
036400     EXIT.
036500*
036600 411-INIT-RANK.
036700     MOVE WS-RANK-I TO WS-RANK-TABLE(WS-RANK-I).
036800*
036900 412-SORT-OUTER.
037000     PERFORM 413-SORT-INNER THRU 413-SORT-INNER-EXIT
037100         VARYING WS-RANK-J FROM 1 BY 1
037200         UNTIL WS-RANK-J > WS-ACCT-COUNT - WS-RANK-I.
037300*
037400 413-SORT-INNER.
037500     MOVE WS-RANK-TABLE(WS-RANK-J) TO WS-RANK-A.
037600     COMPUTE WS-RANK-NEXT = WS-RANK-J + 1.
037700     MOVE WS-RANK-TABLE(WS-RANK-NEXT) TO WS-RANK-B.
037800     IF WS-ACCT-EFF-APR-BPS(WS-RANK-B) >
037900        WS-ACCT-EFF-APR-BPS(WS-RANK-A)
038000         PERFORM 414-SWAP-RANK
038100         GO TO 413-SORT-INNER-EXIT.
038200     IF WS-ACCT-EFF-APR-BPS(WS-RANK-B) NOT =
038300        WS-ACCT-EFF-APR-BPS(WS-RANK-A)
038400         GO TO 413-SORT-INNER-EXIT.
038500     IF WS-ACCT-BALANCE-CENTS(WS-RANK-B) <
038600        WS-ACCT-BALANCE-CENTS(WS-RANK-A)
038700         PERFORM 414-SWAP-RANK
038800         GO TO 413-SORT-INNER-EXIT.
038900     IF WS-ACCT-BALANCE-CENTS(WS-RANK-B) NOT =
039000        WS-ACCT-BALANCE-CENTS(WS-RANK-A)
039100         GO TO 413-SORT-INNER-EXIT.
039200     IF WS-RANK-B < WS-RANK-A
039300         PERFORM 414-SWAP-RANK.
039400 413-SORT-INNER-EXIT.
039500     EXIT.
039600*
039700 414-SWAP-RANK.
039800     MOVE WS-RANK-A TO WS-RANK-TEMP.
039900     MOVE WS-RANK-TABLE(WS-RANK-NEXT) TO WS-RANK-TABLE(WS-RANK-J).
040000     MOVE WS-RANK-TEMP TO WS-RANK-TABLE(WS-RANK-NEXT).
040100*
040200* AFTER MINIMUMS, SPREAD WHAT IS LEFT OF THE BUDGET DOWN THE
040300* RANKED LIST - ONE ACCOUNT AT A TIME, CAPPED AT ITS REMAINING
040400* BALANCE, UNTIL THE BUDGET OR THE LIST RUNS OUT.
040500*
040600 430-ALLOC-EXTRA.
040700     MOVE WS-RANK-TABLE(WS-RANK-I) TO WS-RANK-NEXT.
040800     IF WS-ACCT-WAS-OPEN-SW(WS-RANK-NEXT) NOT = 'Y'
040900         GO TO 430-ALLOC-EXTRA-EXIT.
041000     IF WS-ACCT-BALANCE-CENTS(WS-RANK-NEXT) =
041100        WS-ACCT-PAY-CENTS(WS-RANK-NEXT)
041200         GO TO 430-ALLOC-EXTRA-EXIT.
041300     COMPUTE WS-ALLOC-ROOM =
041400         WS-ACCT-BALANCE-CENTS(WS-RANK-NEXT) -
041500         WS-ACCT-PAY-CENTS(WS-RANK-NEXT).
041600     MOVE WS-BUDGET-REMAIN-CENTS TO WS-ALLOC-EXTRA.
041700     IF WS-ALLOC-ROOM < WS-ALLOC-EXTRA
041800         MOVE WS-ALLOC-ROOM TO WS-ALLOC-EXTRA.
041900     ADD WS-ALLOC-EXTRA TO WS-ACCT-PAY-CENTS(WS-RANK-NEXT).
042000     SUBTRACT WS-ALLOC-EXTRA FROM WS-BUDGET-REMAIN-CENTS.
042100 430-ALLOC-EXTRA-EXIT.
042200     EXIT.
042300*
042400******************************************
042500*   THE PAYDOWN SCHEDULE / COLUMNAR REPORT  *
042600******************************************
042700 500-WRITE-MONTH-HEADER.
042800     MOVE 0 TO WS-MONTH-TOT-PAY-CENTS.
042900     MOVE 0 TO WS-MONTH-TOT-INT-CENTS.
043000     MOVE SPACES TO PDPSCH-REC.
043100     MOVE 'HDR' TO PDPSCH-LINE-TYPE.
043200     MOVE WS-MONTH-NO TO PDPSCH-MONTH-NO.
043300     WRITE PDPSCH-REC.
043400*
043500 510-WRITE-DETAIL-LINE.
043600     IF WS-ACCT-WAS-OPEN-SW(WS-ACCT-IX2) NOT = 'Y'
043700         GO TO 510-WRITE-DETAIL-LINE-EXIT.
043800     MOVE SPACES TO PDPSCH-REC.
043900     MOVE 'DTL' TO PDPSCH-LINE-TYPE.
044000     MOVE WS-MONTH-NO TO PDPSCH-MONTH-NO.
044100     MOVE WS-ACCT-LENDER-NAME(WS-ACCT-IX2) TO PDPSCH-LENDER-NAME.
044200     MOVE WS-ACCT-PAY-CENTS(WS-ACCT-IX2) TO PDPSCH-PAYMENT-CENTS.
044300     MOVE WS-ACCT-INTEREST-CENTS(WS-ACCT-IX2)
044400         TO PDPSCH-INTEREST-CENTS.
044500     MOVE WS-ACCT-BALANCE-CENTS(WS-ACCT-IX2)
044600         TO PDPSCH-END-BAL-CENTS.
044700     WRITE PDPSCH-REC.
044800     ADD WS-ACCT-PAY-CENTS(WS-ACCT-IX2) TO WS-MONTH-TOT-PAY-CENTS.
044900     ADD WS-ACCT-INTEREST-CENTS(WS-ACCT-IX2)
045000         TO WS-MONTH-TOT-INT-CENTS.
045100     ADD WS-ACCT-PAY-CENTS(WS-ACCT-IX2) TO WS-GRAND-PAID-CENTS.
045200     ADD WS-ACCT-INTEREST-CENTS(WS-ACCT-IX2)
045300         TO WS-GRAND-INTEREST-CENTS.
045400 510-WRITE-DETAIL-LINE-EXIT.
045500     EXIT.
045600*
045700 520-WRITE-MONTH-TOTAL.
045800     MOVE SPACES TO PDPSCH-REC.
045900     MOVE 'TOT' TO PDPSCH-LINE-TYPE.
046000     MOVE WS-MONTH-NO TO PDPSCH-TOT-MONTH-NO.
046100     MOVE WS-MONTH-TOT-PAY-CENTS TO PDPSCH-TOT-PAYMENT-CENTS.
046200     MOVE WS-MONTH-TOT-INT-CENTS TO PDPSCH-TOT-INTEREST-CENTS.
046300     WRITE PDPSCH-REC.
046400*
046500******************************************
046600*        END OF RUN                        *
046700******************************************
046800 900-END-RTN.
046900     MOVE SPACES TO PDPSCH-REC.
047000     MOVE 'GRD' TO PDPSCH-LINE-TYPE.
047100     MOVE WS-GRAND-PAID-CENTS TO PDPSCH-GRD-TOTAL-PAID.
047200     MOVE WS-GRAND-INTEREST-CENTS TO PDPSCH-GRD-TOTAL-INTEREST.
047300     MOVE WS-MONTH-NO TO PDPSCH-GRD-MONTHS-TO-FREE.
047400     WRITE PDPSCH-REC.
047500     DISPLAY 'PLAN COMPLETE - DEBT FREE' UPON CRT AT 0915.
047600     DISPLAY WS-MONTH-NO ' MONTHS TO PAY OFF' UPON CRT AT 1125.
047700*
047800 950-INFEASIBLE-RTN.
047900     MOVE SPACES TO PDPSCH-REC.
048000     MOVE 'ERR' TO PDPSCH-LINE-TYPE.
048100     MOVE WS-MONTH-NO TO PDPSCH-ERR-MONTH-NO.
048200     MOVE 'PLAN INFEASIBLE - MINIMUM PAYMENTS EXCEED BUDGET'
048300         TO PDPSCH-ERR-REASON.
048400     WRITE PDPSCH-REC.
048500     DISPLAY 'PDP2000 - PLAN INFEASIBLE' UPON CRT AT 0915.
048600*
048700 960-HORIZON-RTN.
048800     MOVE SPACES TO PDPSCH-REC.
048900     MOVE 'ERR' TO PDPSCH-LINE-TYPE.
049000     MOVE WS-HORIZON-MAX TO PDPSCH-ERR-MONTH-NO.
049100     MOVE 'PLAN INCOMPLETE - HORIZON CAP REACHED'
049200         TO PDPSCH-ERR-REASON.
049300     WRITE PDPSCH-REC.
049400     DISPLAY 'PDP2000 - HORIZON CAP REACHED' UPON CRT AT 0915.
