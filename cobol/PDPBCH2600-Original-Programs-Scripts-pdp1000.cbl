000100***************************************************************
000200*                                                             *
000300*   P D P 1 0 0 0                                             *
000400*                                                             *
000500***************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    PDP1000.
000800 AUTHOR.        R. HARTLEY.
000900 INSTALLATION.  PAYDOWNPILOT BATCH SYSTEMS - PLANNING DESK.
001000 DATE-WRITTEN.  06/09/94.
001100 DATE-COMPILED.
001200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001300*
001400***************************************************************
001500*                     C H A N G E   L O G                    *
001600***************************************************************
001700* REV   DATE     BY     DESCRIPTION
001800* ---   -------- -----  --------------------------------------
001900* 000   06/09/94 RJH    ORIGINAL PROGRAM.  ONE-PASS EXTRACT OF
002000*                       BANK TRANSACTIONS INTO BUDGET BUCKETS
002100*                       PER THE PLANNING DESK'S TRIAGE RULES.
002200* 001   08/22/95 RJH    ADDED DETECTED-DEBT OUTPUT RECORD PER
002300*                       REQ 1187.
002400* 002   11/14/96 RJH    ADDED BNPL LENDER KEYWORDS TO THE DEBT
002500*                       TABLE PER REQ 4402 (KLARNA/CLEARPAY/
002600*                       AFTERPAY/LAYBUY SHOWING UP UNCLASSIFIED
002700*                       ON THE AUDIT LISTING).
002800* 003   03/04/98 KLT    ADDED RECUR-FREQ TO THE CLASSIFIED
002900*                       OUTPUT RECORD PER REQ 2279.
003000* 004   02/03/99 DWC    Y2K REVIEW - ALL DATE FIELDS IN THIS
003100*                       PROGRAM ARE CCYY-MM-DD TEXT PASSED
003200*                       THROUGH FROM THE FEED, NO WINDOWING
003300*                       LOGIC PRESENT, NO CHANGE REQUIRED.
003400* 005   07/19/01 KLT    CORRECTED 400-CLASSIFY-TXN - 'FIXED'
003500*                       KEYWORD MATCH WAS BEING CHECKED AFTER
003600*                       THE RECURRING-OUTGOING RULE INSTEAD OF
003700*                       BEFORE IT, PER REQ 5011.  SWAPPED THE
003800*                       PRECEDENCE BACK TO MATCH THE SPEC.
003900* 006   05/02/03 GAC    ANALYSIS-MONTHS IS NOW A WORKING-STORAGE
004000*                       CONSTANT INSTEAD OF A LITERAL BURIED IN
004100*                       900-END-RTN, PER REQ 5544.
004200***************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CONSOLE IS CRT
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TXN-IN-FILE  ASSIGN TO TXNIN
005400            ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT CLS-OUT-FILE ASSIGN TO CLSOUT
005600            ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT BUD-OUT-FILE ASSIGN TO BUDOUT
005800            ORGANIZATION IS LINE SEQUENTIAL.
005900*
006000 DATA DIVISION.
006100*
006200 FILE SECTION.
006300*
006400 FD  TXN-IN-FILE
006500     RECORD CONTAINS 223 CHARACTERS
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS PDPTXN-REC.
006800     COPY 'PDPBCH2600-pdplps-pdptxn.dd.cbl'.
006900*
007000 FD  CLS-OUT-FILE
007100     RECORD CONTAINS 150 CHARACTERS
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS PDPCLS-REC.
007400     COPY 'PDPBCH2600-pdplps-pdpcls.dd.cbl'.
007500*
007600 FD  BUD-OUT-FILE
007700     RECORD CONTAINS 121 CHARACTERS
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS PDPBUD-REC.
008000     COPY 'PDPBCH2600-pdplps-pdpbud.dd.cbl'.
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400* DEBT / FIXED / RECURRING KEYWORD TABLES - SEE PDPKWD COPY
008500* MEMBER FOR THE WORD LISTS THEMSELVES.
008600*
008700     COPY 'PDPBCH2600-pdplps-pdpkwd.dd.cbl'.
008800*
008900 77  WS-ANALYSIS-MONTHS          PIC 9(3)      VALUE 3.
009000*
009100 01  WS-SWITCHES.
009200     05  WS-EOF-SW               PIC X(1)      VALUE 'N'.
009300         88  TXN-EOF                            VALUE 'Y'.
009400     05  WS-MATCH-SW             PIC X(1)      VALUE 'N'.
009500     05  FILLER                  PIC X(10).
009600*
009700 01  WS-COUNTERS.
009800     05  WS-REC-CTR              PIC 9(7) COMP VALUE 0.
009900     05  WS-DISPLAY-CT           PIC 9(5) COMP VALUE 0.
010000     05  WS-HIT-CT               PIC S9(4) COMP VALUE 0.
010100     05  FILLER                  PIC X(10).
010200*
010300* BUCKET ACCUMULATORS - MONEY IS PACKED HERE THE SAME AS ANY
010400* OTHER DOLLAR FIELD IN THIS SHOP'S WORKING STORAGE.
010500*
010600 01  WS-ACCUM-AREA.
010700     05  WS-TOT-INCOME-CENTS     PIC S9(11) COMP-3 VALUE 0.
010800     05  WS-TOT-FIXED-CENTS      PIC S9(11) COMP-3 VALUE 0.
010900     05  WS-TOT-DISC-CENTS       PIC S9(11) COMP-3 VALUE 0.
011000     05  WS-AVG-INCOME-CENTS     PIC S9(9)  COMP-3 VALUE 0.
011100     05  WS-AVG-FIXED-CENTS      PIC S9(9)  COMP-3 VALUE 0.
011200     05  WS-AVG-DISC-CENTS       PIC S9(9)  COMP-3 VALUE 0.
011300     05  WS-SAFE-SPEND-CENTS     PIC S9(9)  COMP-3 VALUE 0.
011400     05  FILLER                  PIC X(10).
011500*
011600 01  WS-WORK-AREAS.
011700     05  WS-COMBINED-TEXT.
011800         10  WS-CT-DESC          PIC X(60).
011900         10  WS-CT-SPACE         PIC X(1)      VALUE SPACE.
012000         10  WS-CT-LABELS        PIC X(60).
012100     05  WS-COMBINED-TEXT-R REDEFINES WS-COMBINED-TEXT
012200                                 PIC X(121).
012300     05  WS-COMBINED-LOW         PIC X(121).
012400     05  WS-DESC-LOW             PIC X(60).
012500     05  WS-AMOUNT-ABS           PIC S9(9) COMP-3.
012600     05  WS-TYPE-UPPER           PIC X(16).
012700     05  FILLER                  PIC X(10).
012800*
012900 01  WS-COMMAND-AREA.
013000     05  WS-COMMAND-LINE         PIC X(40).
013100     05  WS-JOB-ID               PIC X(7).
013200     05  FILLER                  PIC X(10).
013300*
013400 PROCEDURE DIVISION.
013500*
013600******************************************
013700*        MAIN-LINE                        *
013800******************************************
013900 A010-MAIN-LINE.
014000     DISPLAY SPACES UPON CRT.
014100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
014200     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
014300         INTO WS-JOB-ID.
014400     DISPLAY SPACES UPON CRT.
014500     DISPLAY '* * * *  B E G I N   P D P 1 0 0 0  * * * *'
014600         UPON CRT AT 1401.
014700     DISPLAY 'F O R   J O B ' UPON CRT AT 1455.
014800     DISPLAY WS-JOB-ID UPON CRT AT 1470.
014900     OPEN INPUT  TXN-IN-FILE.
015000     OPEN OUTPUT CLS-OUT-FILE.
015100     OPEN OUTPUT BUD-OUT-FILE.
015200     PERFORM 100-READ-TXN.
015300     PERFORM 200-PROCESS-TXN THRU 200-PROCESS-TXN-EXIT
015400         UNTIL TXN-EOF.
015500     PERFORM 900-END-RTN.
015600*
015700 100-READ-TXN.
015800     READ TXN-IN-FILE
015900         AT END MOVE 'Y' TO WS-EOF-SW.
016000     IF NOT TXN-EOF
016100         ADD 1 TO WS-REC-CTR.
016200*
016300******************************************
016400*   TX-NORMALIZE / RECUR-DETECT /          *
016500*   TX-CLASSIFY - ONE PASS PER RECORD      *
016600******************************************
016700 200-PROCESS-TXN.
016800     MOVE SPACES TO PDPCLS-REC.
016900     PERFORM 210-NORMALIZE-AMOUNT.
017000     PERFORM 220-NORMALIZE-DATE.
017100     PERFORM 230-DERIVE-ENTRY-TYPE.
017200     PERFORM 300-DETECT-RECURRING THRU 300-DETECT-RECURRING-EXIT.
017300     PERFORM 400-CLASSIFY-TXN THRU 400-CLASSIFY-TXN-EXIT.
017400     MOVE PDPTXN-ID                 TO PDPCLS-TXN-ID.
017500     MOVE PDPTXN-DESCRIPTION         TO PDPCLS-DESCRIPTION.
017600     MOVE WS-AMOUNT-ABS              TO PDPCLS-AMOUNT-CENTS.
017700     WRITE PDPCLS-REC.
017800     PERFORM 500-ACCUM-TOTALS.
017900     IF WS-DISPLAY-CT = 1000
018000         DISPLAY WS-REC-CTR ' TRANSACTIONS READ'
018100             UPON CRT AT 1125
018200         MOVE 0 TO WS-DISPLAY-CT.
018300     ADD 1 TO WS-DISPLAY-CT.
018400     PERFORM 100-READ-TXN.
018500 200-PROCESS-TXN-EXIT.
018600     EXIT.
018700*
018800 210-NORMALIZE-AMOUNT.
018900     IF PDPTXN-AMOUNT-CENTS < 0
019000         COMPUTE WS-AMOUNT-ABS = PDPTXN-AMOUNT-CENTS * -1
019100     ELSE
019200         MOVE PDPTXN-AMOUNT-CENTS TO WS-AMOUNT-ABS.
019300*
019400 220-NORMALIZE-DATE.
019500     MOVE PDPTXN-TS-DATE TO PDPCLS-TXN-DATE-R.
019600*
019700 230-DERIVE-ENTRY-TYPE.
019800     MOVE PDPTXN-TYPE TO WS-TYPE-UPPER.
019900     INSPECT WS-TYPE-UPPER CONVERTING
020000         'abcdefghijklmnopqrstuvwxyz' TO
020100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020200     IF WS-TYPE-UPPER = 'CREDIT'
020300         MOVE 'incoming' TO PDPCLS-ENTRY-TYPE
020400     ELSE
020500         MOVE 'outgoing' TO PDPCLS-ENTRY-TYPE.
020600*
020700******************************************
020800*   RECUR-DETECT                           *
020900******************************************
021000 300-DETECT-RECURRING.
021100     MOVE PDPTXN-DESCRIPTION TO WS-DESC-LOW.
021200     INSPECT WS-DESC-LOW CONVERTING
021300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
021400         'abcdefghijklmnopqrstuvwxyz'.
021500     MOVE 'N' TO PDPCLS-IS-RECURRING.
021600     MOVE SPACES TO PDPCLS-RECUR-FREQ.
021700     PERFORM 310-SCAN-RECUR-WORD
021800         VARYING PDPKWD-RECUR-IX FROM 1 BY 1
021900         UNTIL PDPKWD-RECUR-IX > 7
022000         OR PDPCLS-RECURRING-YES.
022100 300-DETECT-RECURRING-EXIT.
022200     EXIT.
022300*
022400 310-SCAN-RECUR-WORD.
022500     MOVE 0 TO WS-HIT-CT.
022600     INSPECT WS-DESC-LOW TALLYING WS-HIT-CT
022700         FOR ALL PDPKWD-RECUR-WORD(PDPKWD-RECUR-IX)
022800                 (1:PDPKWD-RECUR-LEN(PDPKWD-RECUR-IX)).
022900     IF WS-HIT-CT > 0
023000         MOVE 'Y' TO PDPCLS-IS-RECURRING
023100         MOVE 'monthly' TO PDPCLS-RECUR-FREQ.
023200*
023300******************************************
023400*   TX-CLASSIFY - PRECEDENCE 1 THRU 5       *
023500******************************************
023600 400-CLASSIFY-TXN.
023700     MOVE PDPTXN-DESCRIPTION TO WS-CT-DESC.
023800     MOVE SPACE              TO WS-CT-SPACE.
023900     MOVE PDPTXN-LABELS      TO WS-CT-LABELS.
024000     MOVE WS-COMBINED-TEXT-R TO WS-COMBINED-LOW.
024100     INSPECT WS-COMBINED-LOW CONVERTING
024200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
024300         'abcdefghijklmnopqrstuvwxyz'.
024400     MOVE 'N' TO WS-MATCH-SW.
024500     PERFORM 410-SCAN-DEBT-WORD
024600         VARYING PDPKWD-DEBT-IX FROM 1 BY 1
024700         UNTIL PDPKWD-DEBT-IX > 19 OR WS-MATCH-SW = 'Y'.
024800     IF WS-MATCH-SW = 'Y'
024900         MOVE 'debt' TO PDPCLS-BUDGET-CAT
025000     ELSE
025100         MOVE 'N' TO WS-MATCH-SW
025200         PERFORM 420-SCAN-FIXED-WORD
025300             VARYING PDPKWD-FIXED-IX FROM 1 BY 1
025400             UNTIL PDPKWD-FIXED-IX > 30 OR WS-MATCH-SW = 'Y'
025500         IF WS-MATCH-SW = 'Y'
025600             MOVE 'fixed' TO PDPCLS-BUDGET-CAT
025700         ELSE
025800         IF PDPCLS-RECURRING-YES AND PDPCLS-IS-OUTGOING
025900             MOVE 'fixed' TO PDPCLS-BUDGET-CAT
026000         ELSE
026100         IF PDPCLS-IS-OUTGOING
026200             MOVE 'discretionary' TO PDPCLS-BUDGET-CAT
026300         ELSE
026400             MOVE 'income' TO PDPCLS-BUDGET-CAT.
026500 400-CLASSIFY-TXN-EXIT.
026600     EXIT.
026700*
026800 410-SCAN-DEBT-WORD.
026900     MOVE 0 TO WS-HIT-CT.
027000     INSPECT WS-COMBINED-LOW TALLYING WS-HIT-CT
027100         FOR ALL PDPKWD-DEBT-WORD(PDPKWD-DEBT-IX)
027200                 (1:PDPKWD-DEBT-LEN(PDPKWD-DEBT-IX)).
027300     IF WS-HIT-CT > 0
027400         MOVE 'Y' TO WS-MATCH-SW.
027500*
027600 420-SCAN-FIXED-WORD.
027700     MOVE 0 TO WS-HIT-CT.
027800     INSPECT WS-COMBINED-LOW TALLYING WS-HIT-CT
027900         FOR ALL PDPKWD-FIXED-WORD(PDPKWD-FIXED-IX)
028000                 (1:PDPKWD-FIXED-LEN(PDPKWD-FIXED-IX)).
028100     IF WS-HIT-CT > 0
028200         MOVE 'Y' TO WS-MATCH-SW.
028300*
028400******************************************
028500*   BUDGET-ANALYZE - RUNNING TOTALS        *
028600******************************************
028700 500-ACCUM-TOTALS.
028800     IF PDPCLS-IS-INCOMING
028900         ADD WS-AMOUNT-ABS TO WS-TOT-INCOME-CENTS.
029000     IF PDPCLS-BUDGET-CAT = 'debt' AND PDPCLS-IS-OUTGOING
029100         PERFORM 510-WRITE-DETECTED-DEBT
029200     ELSE
029300     IF PDPCLS-BUDGET-CAT = 'fixed'
029400         ADD WS-AMOUNT-ABS TO WS-TOT-FIXED-CENTS
029500     ELSE
029600     IF PDPCLS-BUDGET-CAT = 'discretionary'
029700         ADD WS-AMOUNT-ABS TO WS-TOT-DISC-CENTS.
029800*
029900 510-WRITE-DETECTED-DEBT.
030000     MOVE SPACES TO PDPBUD-REC.
030100     MOVE 'D' TO PDPBUD-REC-TYPE.
030200     MOVE PDPCLS-DESCRIPTION     TO PDPBUD-DEBT-DESCRIPTION.
030300     MOVE PDPCLS-AMOUNT-CENTS    TO PDPBUD-DEBT-AMOUNT-CENTS.
030400     MOVE PDPCLS-IS-RECURRING    TO PDPBUD-DEBT-IS-RECURRING.
030500     MOVE PDPCLS-RECUR-FREQ      TO PDPBUD-DEBT-RECUR-FREQ.
030600     MOVE PDPCLS-TXN-ID          TO PDPBUD-DEBT-TXN-ID.
030700     WRITE PDPBUD-REC.
030800*
030900******************************************
031000*        END OF RUN                        *
031100******************************************
031200 900-END-RTN.
031300     COMPUTE WS-AVG-INCOME-CENTS =
031400         WS-TOT-INCOME-CENTS / WS-ANALYSIS-MONTHS.
031500     COMPUTE WS-AVG-FIXED-CENTS =
031600         WS-TOT-FIXED-CENTS / WS-ANALYSIS-MONTHS.
031700     COMPUTE WS-AVG-DISC-CENTS =
031800         WS-TOT-DISC-CENTS / WS-ANALYSIS-MONTHS.
031900     COMPUTE WS-SAFE-SPEND-CENTS =
032000         WS-AVG-INCOME-CENTS - WS-AVG-FIXED-CENTS.
032100     MOVE SPACES TO PDPBUD-REC.
032200     MOVE 'A' TO PDPBUD-REC-TYPE.
032300     MOVE WS-AVG-INCOME-CENTS    TO PDPBUD-AVG-INCOME-CENTS.
032400     MOVE WS-AVG-FIXED-CENTS     TO PDPBUD-FIXED-CENTS.
032500     MOVE WS-AVG-DISC-CENTS      TO PDPBUD-DISC-CENTS.
032600     MOVE WS-SAFE-SPEND-CENTS    TO PDPBUD-SAFE-SPEND-CENTS.
032700     MOVE WS-REC-CTR             TO PDPBUD-TXN-COUNT.
032800     WRITE PDPBUD-REC.
032900     DISPLAY 'FINAL TOTALS FOR PDP1000' UPON CRT AT 0915.
033000     DISPLAY WS-REC-CTR ' TRANSACTIONS PROCESSED'
033100         UPON CRT AT 1125.
033200     CLOSE TXN-IN-FILE.
033300     CLOSE CLS-OUT-FILE.
033400     CLOSE BUD-OUT-FILE.
033500     STOP RUN.
