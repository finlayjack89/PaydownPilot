000100***************************************************************
000200* PDPPRM  --  PLAN BUDGET PARAMETER RECORD (PDP2000 INPUT)
000300*
000400* SINGLE-RECORD FILE - THE MONTHLY BUDGET AND THE STRATEGY CODE
000500* THE BORROWER PICKED FOR THIS RUN OF THE PAYDOWN PLANNER.
000600*
000700* REV   DATE     BY     DESCRIPTION
000800* ---   -------- -----  --------------------------------------
000900* 000   03/02/95 RJH    ORIGINAL LAYOUT
001000***************************************************************
001100*
001200 01  PDPPRM-REC.
001300     05  PDPPRM-MONTHLY-BUDGET-CENTS     PIC 9(9).
001400     05  PDPPRM-STRATEGY                 PIC X(1).
001500         88  PDPPRM-MIN-INTEREST          VALUE 'I'.
001600         88  PDPPRM-MIN-SPEND             VALUE 'S'.
001700     05  FILLER                          PIC X(20).
