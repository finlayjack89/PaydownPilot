000100***************************************************************
000200* pdpact  --  debt account record (PDP2000 input)
000300*
000400* one record per account in the borrower's debt portfolio.
000500* loaded whole into the pdp2000 account table (pdpact-table,
000600* max 20 accounts) before the month-by-month simulation starts.
000700*
000800* rev   date     by     description
000900* ---   -------- -----  --------------------------------------
001000* 000   02/11/95 rjh    original layout
001100* 001   07/30/96 klt    added promo-months for 0% intro-rate
001200*                       cards per req 1560
001300***************************************************************
001400*
001500 01  pdpact-rec.
001600     05  pdpact-lender-name              pic x(40).
001700     05  pdpact-acct-type                pic x(12).
001800     05  pdpact-balance-cents            pic 9(9).
001900     05  pdpact-apr-bps                  pic 9(5).
002000     05  pdpact-due-day                  pic 9(2).
002100     05  pdpact-min-fixed-cents           pic 9(7).
002200     05  pdpact-min-pct-bps               pic 9(4).
002300     05  pdpact-promo-months             pic 9(3).
002400* min-pct-bps prints on the portfolio audit listing as text -
002500* redefine it below rather than moving it through an edited
002600* field every time.
002700     05  pdpact-min-rule redefines pdpact-min-pct-bps
002800                                        pic x(4).
002900     05  filler                         pic x(18).
