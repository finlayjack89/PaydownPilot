000100***************************************************************
000200* PDPCLS  --  CLASSIFIED TRANSACTION RECORD (PDP1000 OUTPUT)
000300*
000400* ONE PER INPUT PDPTXN-REC.  CARRIES THE NORMALIZED AMOUNT/DATE,
000500* THE RECURRENCE FLAG AND THE BUDGET BUCKET ASSIGNED BY
000600* TX-CLASSIFY.  WRITTEN TO THE CLASSIFIED-TRANSACTION FILE IN
000700* THE SAME ARRIVAL ORDER AS THE INPUT WAS READ.
000800*
000900* REV   DATE     BY     DESCRIPTION
001000* ---   -------- -----  --------------------------------------
001100* 000   06/09/94 RJH    ORIGINAL LAYOUT
001200* 001   03/04/98 KLT    ADDED RECUR-FREQ PER REQ 2279, THE
001300*                       DOWNSTREAM PLANNER WANTS TO KNOW WHY
001400*                       A TXN WAS FLAGGED RECURRING
001500***************************************************************
001600*
001700 01  PDPCLS-REC.
001800     05  PDPCLS-TXN-ID                  PIC X(32).
001900     05  PDPCLS-DESCRIPTION              PIC X(60).
002000     05  PDPCLS-AMOUNT-CENTS             PIC 9(9).
002100     05  PDPCLS-ENTRY-TYPE               PIC X(8).
002200         88  PDPCLS-IS-INCOMING          VALUE 'incoming'.
002300         88  PDPCLS-IS-OUTGOING          VALUE 'outgoing'.
002400     05  PDPCLS-IS-RECURRING             PIC X(1).
002500         88  PDPCLS-RECURRING-YES        VALUE 'Y'.
002600         88  PDPCLS-RECURRING-NO         VALUE 'N'.
002700     05  PDPCLS-RECUR-FREQ               PIC X(8).
002800     05  PDPCLS-BUDGET-CAT               PIC X(13).
002900     05  PDPCLS-TXN-DATE.
003000         10  PDPCLS-TXN-DATE-CCYY        PIC X(4).
003100         10  PDPCLS-TXN-DATE-DASH1       PIC X(1).
003200         10  PDPCLS-TXN-DATE-MM          PIC X(2).
003300         10  PDPCLS-TXN-DATE-DASH2       PIC X(1).
003400         10  PDPCLS-TXN-DATE-DD          PIC X(2).
003500     05  PDPCLS-TXN-DATE-R REDEFINES PDPCLS-TXN-DATE PIC X(10).
003600     05  FILLER                          PIC X(9).
