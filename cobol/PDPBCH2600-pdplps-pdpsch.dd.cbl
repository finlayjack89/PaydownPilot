000100***************************************************************
000200* PDPSCH  --  PLAN SCHEDULE LINE (PDP2000 OUTPUT)
000300*
000400* THE PLAN-SCHEDULE FILE DOUBLES AS THE COLUMNAR PAYDOWN REPORT.
000500* PDPSCH-LINE-TYPE TELLS THE FIVE LINE SHAPES APART, SAME
000600* DISCRIMINATED-RECORD IDEA AS PDPBUD-REC-TYPE ABOVE:
000700*    'DTL'  =  ONE ACCOUNT'S PAYMENT/INTEREST/BALANCE FOR A MONTH
000800*    'HDR'  =  MONTH HEADER LINE (CONTROL BREAK ON MONTH-NO)
000900*    'TOT'  =  PER-MONTH TOTAL PAYMENT LINE
001000*    'GRD'  =  GRAND-TOTAL LINE AT END OF RUN
001100*    'ERR'  =  PLAN-INFEASIBLE OR HORIZON-EXCEEDED ERROR LINE
001200*
001300* REV   DATE     BY     DESCRIPTION
001400* ---   -------- -----  --------------------------------------
001500* 000   03/02/95 RJH    ORIGINAL LAYOUT, DETAIL LINE ONLY
001600* 001   09/18/96 KLT    ADDED HDR/TOT/GRD/ERR LINE TYPES PER
001700*                       REQ 1612 - PLANNING DESK WANTED THE
001800*                       SCHEDULE TO READ AS A REPORT ON ITS OWN
001900***************************************************************
002000*
002100 01  PDPSCH-REC.
002200     05  PDPSCH-LINE-TYPE                PIC X(3).
002300         88  PDPSCH-IS-DETAIL             VALUE 'DTL'.
002400         88  PDPSCH-IS-HEADER             VALUE 'HDR'.
002500         88  PDPSCH-IS-MONTH-TOTAL        VALUE 'TOT'.
002600         88  PDPSCH-IS-GRAND-TOTAL        VALUE 'GRD'.
002700         88  PDPSCH-IS-ERROR              VALUE 'ERR'.
002800     05  PDPSCH-DETAIL-DATA.
002900         10  PDPSCH-MONTH-NO              PIC 9(3).
003000         10  PDPSCH-LENDER-NAME           PIC X(40).
003100         10  PDPSCH-PAYMENT-CENTS         PIC 9(9).
003200         10  PDPSCH-INTEREST-CENTS        PIC 9(9).
003300         10  PDPSCH-END-BAL-CENTS         PIC 9(9).
003400         10  FILLER                       PIC X(21).
003500     05  PDPSCH-TOTAL-DATA REDEFINES PDPSCH-DETAIL-DATA.
003600         10  PDPSCH-TOT-MONTH-NO          PIC 9(3).
003700         10  PDPSCH-TOT-PAYMENT-CENTS     PIC 9(9).
003800         10  PDPSCH-TOT-INTEREST-CENTS    PIC 9(9).
003900         10  FILLER                       PIC X(70).
004000     05  PDPSCH-GRAND-DATA REDEFINES PDPSCH-DETAIL-DATA.
004100         10  PDPSCH-GRD-TOTAL-PAID        PIC 9(11).
004200         10  PDPSCH-GRD-TOTAL-INTEREST    PIC 9(11).
004300         10  PDPSCH-GRD-MONTHS-TO-FREE    PIC 9(3).
004400         10  FILLER                       PIC X(66).
004500     05  PDPSCH-ERROR-DATA REDEFINES PDPSCH-DETAIL-DATA.
004600         10  PDPSCH-ERR-MONTH-NO          PIC 9(3).
004700         10  PDPSCH-ERR-REASON            PIC X(40).
004800         10  FILLER                       PIC X(48).
