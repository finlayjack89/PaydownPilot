000100***************************************************************
000200* PDPBUD  --  BUDGET ANALYSIS OUTPUT RECORD (PDP1000 OUTPUT)
000300*
000400* THE BUDGET-ANALYSIS FILE CARRIES TWO RECORD TYPES, TOLD APART
000500* BY PDPBUD-REC-TYPE SO ONE LINE-SEQUENTIAL FILE CAN HOLD BOTH
000600* THE SUMMARY AND THE DETECTED-DEBT DETAIL WITHOUT A SECOND FD:
000700*    'A'  =  THE SINGLE BUDGET-ANALYSIS SUMMARY RECORD, WRITTEN
000800*            ONCE AT END-OF-FILE BY 900-END-RTN
000900*    'D'  =  A DETECTED-DEBT RECORD, ONE PER DEBT-CLASSIFIED
001000*            OUTGOING TRANSACTION, WRITTEN BY 500-ACCUM-TOTALS
001100*
001200* REV   DATE     BY     DESCRIPTION
001300* ---   -------- -----  --------------------------------------
001400* 000   06/09/94 RJH    ORIGINAL LAYOUT, SUMMARY RECORD ONLY
001500* 001   08/22/95 RJH    ADDED 'D' DETECTED-DEBT RECORD PER
001600*                       REQ 1187 - PLANNING DESK WANTS A LIST
001700*                       OF WHAT LOOKED LIKE A DEBT PAYMENT
001800***************************************************************
001900*
002000 01  PDPBUD-REC.
002100     05  PDPBUD-REC-TYPE                PIC X(1).
002200         88  PDPBUD-IS-ANALYSIS          VALUE 'A'.
002300         88  PDPBUD-IS-DEBT               VALUE 'D'.
002400     05  PDPBUD-ANALYSIS-DATA.
002500         10  PDPBUD-AVG-INCOME-CENTS      PIC 9(9).
002600         10  PDPBUD-FIXED-CENTS           PIC 9(9).
002700         10  PDPBUD-DISC-CENTS            PIC 9(9).
002800         10  PDPBUD-SAFE-SPEND-CENTS      PIC S9(9).
002900         10  PDPBUD-TXN-COUNT             PIC 9(5).
003000         10  FILLER                       PIC X(79).
003100     05  PDPBUD-DEBT-DATA REDEFINES PDPBUD-ANALYSIS-DATA.
003200         10  PDPBUD-DEBT-DESCRIPTION      PIC X(60).
003300         10  PDPBUD-DEBT-AMOUNT-CENTS     PIC 9(9).
003400         10  PDPBUD-DEBT-IS-RECURRING     PIC X(1).
003500         10  PDPBUD-DEBT-RECUR-FREQ       PIC X(8).
003600         10  PDPBUD-DEBT-TXN-ID           PIC X(32).
